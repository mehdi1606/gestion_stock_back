000100      ************************************************************
000200      *
000300      *   MEMBER   = STKMAST
000400      *   DESCRIPTIVE NAME = PERPETUAL STOCK MASTER RECORD
000500      *
000600      *   USED BY  = STKPOST (INPUT = OLD, OUTPUT = NEW), STKALRT
000700      *              (INPUT = NEW, WRITTEN BY STKPOST)
000800      *
000900      *   ONE RECORD PER ARTICLE THAT HAS EVER SEEN A MOVEMENT.
001000      *   FILE IS SEQUENTIAL, SORTED ASCENDING BY SM-ART-CODE,
001100      *   RECORD LENGTH 74.  REWRITTEN IN FULL BY STKPOST EVERY    DWC2042
001200      *   RUN -- THERE IS NO IN-PLACE REWRITE OF A SEQUENTIAL
001300      *   FILE, SO STKPOST BUILDS THE NEXT RUN'S STOCK MASTER
001400      *   FROM SCRATCH.
001500      *
001600      *   SM-QUANTITE-DISPONIBLE, SM-VALEUR-STOCK AND
001700      *   SM-ECART-INVENTAIRE ARE CARRIED ON THE FILE (NOT
001800      *   RECOMPUTED ON READ) SO THAT THE ALERT REPORT CAN BE
001900      *   DRIVEN BY A STRAIGHT SEQUENTIAL READ OF STKMAST WITHOUT
002000      *   RECOMPUTING POSTING ARITHMETIC A SECOND TIME.
002100      *
002200      *   CHANGE LOG
002300      *   ----------
002400      *   2007-03-12  RJT  REQ 40117  ORIGINAL COPYBOOK.
002500      *   2009-08-21  DWC  REQ 40701  ADDED SM-QUANTITE-RESERVEE
002600      *                    AND SM-QUANTITE-DISPONIBLE FOR THE NEW
002700      *                    ALLOCATION-HOLD FUNCTION ON THE SALES
002800      *                    ORDER SYSTEM.
002900      *   2013-02-08  LKM  REQ 41810  ADDED SM-QUANTITE-INVENTAIRE
003000      *                    AND SM-ECART-INVENTAIRE FOR THE ANNUAL
003100      *                    PHYSICAL COUNT RECONCILIATION.
003200      *   2017-03-15  DWC  REQ 42042  ADDED SM-DERNIERE-ENTREE AND DWC2042
003300      *                    SM-DERNIERE-SORTIE SO THE WAREHOUSE     DWC2042
003400      *                    MANAGER CAN SEE WHEN AN ARTICLE WAS     DWC2042
003500      *                    LAST RECEIVED OR ISSUED WITHOUT         DWC2042
003600      *                    DIGGING THROUGH THE MVTPOST HISTORY.    DWC2042
003700      ************************************************************
003800       01  STOCK-MASTER-RECORD.
003900           05  SM-ART-CODE             PIC X(20).
004000           05  SM-QUANTITE-ACTUELLE    PIC S9(7)      COMP-3.
004100           05  SM-QUANTITE-RESERVEE    PIC S9(7)      COMP-3.      DWC0701
004200           05  SM-QUANTITE-DISPONIBLE  PIC S9(7)      COMP-3.      DWC0701
004300           05  SM-PRIX-MOYEN-PONDERE   PIC S9(8)V9999 COMP-3.
004400           05  SM-VALEUR-STOCK         PIC S9(10)V99  COMP-3.
004500           05  SM-QUANTITE-INVENTAIRE  PIC S9(7)      COMP-3.      LKM1810
004600           05  SM-ECART-INVENTAIRE     PIC S9(7)      COMP-3.      LKM1810
004700           05  SM-DERNIERE-ENTREE      PIC 9(8).                   DWC2042
004800           05  SM-DERNIERE-SORTIE      PIC 9(8).                   DWC2042
004900           05  FILLER                  PIC X(4).

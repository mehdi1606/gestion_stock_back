000100      ************************************************************
000200      *
000300      *   MEMBER   = ARTMAST
000400      *   DESCRIPTIVE NAME = ARTICLE REFERENCE MASTER RECORD
000500      *
000600      *   USED BY  = STKPOST, STKALRT
000700      *
000800      *   ONE RECORD PER ARTICLE (PART/GOOD) CARRIED BY THE
000900      *   WAREHOUSE.  FILE IS SEQUENTIAL, SORTED ASCENDING BY
001000      *   AM-ART-CODE, RECORD LENGTH 151.  NOT INDEXED -- THIS
001100      *   SHOP LOADS IT INTO A WORKING-STORAGE TABLE AND MATCHES
001200      *   IT AGAINST THE STOCK MASTER BY ASCENDING KEY, THE SAME
001300      *   WAY A SORTED TRANSACTION FILE IS MATCHED AGAINST ITS
001400      *   MASTER.
001500      *
001600      *   CHANGE LOG
001700      *   ----------
001800      *   2007-03-12  RJT  REQ 40117  ORIGINAL COPYBOOK, CUT DOWN
001900      *                    FROM THE OLD PART-MASTER LAYOUT TO
002000      *                    CARRY ONLY WHAT STOCK POSTING AND THE
002100      *                    REORDER REPORT NEED.
002200      *   2008-11-04  RJT  REQ 40288  ADDED AM-ART-ACTIF SO
002300      *                    DISCONTINUED ARTICLES DROP OUT OF THE
002400      *                    REORDER REPORT WITHOUT BEING DELETED.
002500      *   2011-06-30  LKM  REQ 41502  WIDENED
002600      *                    AM-ART-PRIX-UNITAIRE ONE DIGIT -- UNIT
002700      *                    PRICES WERE STARTING TO TRUNCATE ON THE
002800      *                    IMPORTED VENDOR CODES.
002900      ************************************************************
003000       01  ARTICLE-MASTER-RECORD.
003100           05  AM-ART-CODE             PIC X(20).
003200           05  AM-ART-DESIGNATION      PIC X(60).
003300           05  AM-ART-CATEGORIE        PIC X(30).
003400           05  AM-ART-UNITE            PIC X(10).
003500           05  AM-ART-PRIX-UNITAIRE    PIC S9(8)V99   COMP-3.      LKM1502
003600           05  AM-ART-STOCK-MIN        PIC S9(7)      COMP-3.
003700           05  AM-ART-STOCK-MAX        PIC S9(7)      COMP-3.
003800           05  AM-ART-ACTIF            PIC X(1).                   RJT0288
003900               88  AM-ACTIVE-ARTICLE       VALUE "Y".              RJT0288
004000               88  AM-INACTIVE-ARTICLE     VALUE "N".              RJT0288
004100           05  FILLER                  PIC X(16).

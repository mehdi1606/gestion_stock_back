000100      ************************************************************
000200      *
000300      *   MEMBER   = MVTTRAN
000400      *   DESCRIPTIVE NAME = STOCK MOVEMENT TRANSACTION RECORD
000500      *
000600      *   USED BY  = STKPOST (INPUT)
000700      *
000800      *   ONE RECORD PER MOVEMENT TO BE POSTED -- A RECEIPT, AN
000900      *   ISSUE, A RETURN, A LOSS, A TRANSFER OR A MANUAL
001000      *   CORRECTION.  PLAIN SEQUENTIAL, NO KEY, PROCESSED IN FILE
001100      *   ORDER -- UNLIKE ARTMAST/STKMAST THIS FILE IS NOT SORTED.
001200      *
001300      *   MT-TYPE CLASSIFIES ENTREE (RECEIPT-SIDE) AGAINST SORTIE
001400      *   (ISSUE-SIDE) MOVEMENTS -- SEE THE 88-LEVELS BELOW.  AN
001500      *   INVENTORY ADJUSTMENT AND A MANUAL CORRECTION ARE BOTH
001600      *   TREATED AS ENTREE MOVEMENTS, PER THE ORIGINAL ON-LINE
001700      *   SYSTEM'S MOVEMENT-TYPE TABLE.
001800      *
001900      *   CHANGE LOG
002000      *   ----------
002100      *   2007-03-12  RJT  REQ 40117  ORIGINAL COPYBOOK.
002200      *   2010-05-17  DWC  REQ 41120  ADDED RETOUR_CLIENT AND
002300      *                    RETOUR_FOURNISSEUR MOVEMENT TYPES AT
002400      *                    THE WAREHOUSE MANAGER'S REQUEST.
002500      *   2014-09-30  LKM  REQ 41996  ADDED TRANSFERT_ENTREE,
002600      *                    TRANSFERT_SORTIE AND CORRECTION TYPES
002700      *                    FOR THE INTER-WAREHOUSE TRANSFER
002800      *                    PROJECT.
002900      ************************************************************
003000       01  MOVEMENT-TRANSACTION-RECORD.
003100           05  MT-ART-CODE             PIC X(20).
003200           05  MT-TYPE                 PIC X(20).
003300               88  MT-ENTREE-MOVEMENT      VALUE "ENTREE",
003400                                             "INVENTAIRE",
003500                                             "RETOUR_CLIENT",      DWC1120
003600                                             "TRANSFERT_ENTREE",   LKM1996
003700                                             "CORRECTION".         LKM1996
003800               88  MT-SORTIE-MOVEMENT      VALUE "SORTIE",
003900                                             "RETOUR_FOURNISSEUR", DWC1120
004000                                             "PERTE",
004100                                             "TRANSFERT_SORTIE".   LKM1996
004200           05  MT-QUANTITE             PIC S9(7)      COMP-3.
004300           05  MT-PRIX-UNITAIRE        PIC S9(8)V99   COMP-3.
004400           05  MT-FOURNISSEUR-CODE     PIC X(20).
004500           05  MT-CLIENT               PIC X(40).
004600           05  MT-MOTIF                PIC X(60).
004700           05  MT-NUMERO-BON           PIC X(20).
004800           05  MT-UTILISATEUR          PIC X(20).
004900           05  MT-DATE-MOUVEMENT       PIC 9(8).
005000           05  FILLER                  PIC X(2).

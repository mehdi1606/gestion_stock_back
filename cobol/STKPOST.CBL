000100      ************************************************************
000200      * LICENSED MATERIALS - PROPERTY OF MIDLAND WAREHOUSE SUPPLY
000300      * CO.  ALL RIGHTS RESERVED
000400      ************************************************************
000500       IDENTIFICATION DIVISION.
000600       PROGRAM-ID.    STKPOST.
000700       AUTHOR.        R J TALBOT.
000800       INSTALLATION.  MIDLAND WAREHOUSE SUPPLY - DATA PROCESSING.
000900       DATE-WRITTEN.  03/12/2007.
001000       DATE-COMPILED.
001100       SECURITY.      COMPANY CONFIDENTIAL.  DO NOT REMOVE FROM
001200                       THE COMPUTER ROOM WITHOUT DP MANAGER
001300                       APPROVAL.
001400      ************************************************************
001500      *   STKPOST  -  NIGHTLY STOCK MOVEMENT POSTING RUN
001600      *
001700      *   READS THE DAY'S STOCK MOVEMENT TRANSACTIONS (MVTTRAN)
001800      *   AND POSTS EACH ONE AGAINST THE PERPETUAL STOCK MASTER
001900      *   (STKMAST), UPDATING ON-HAND QUANTITY AND THE WEIGHTED-
002000      *   AVERAGE UNIT COST (PMP), AND WRITING A POSTED/REJECTED
002100      *   DETAIL RECORD TO MVTPOST.  ARTICLE AND STOCK MASTERS
002200      *   ARE SEQUENTIAL FILES SORTED ASCENDING BY ARTICLE CODE --
002300      *   THIS SHOP LOADS BOTH INTO WORKING-STORAGE TABLES AT
002400      *   START-UP AND LOOKS UP EACH TRANSACTION'S ARTICLE BY
002500      *   TABLE SEARCH RATHER THAN A KEYED READ, THE SAME WAY THE
002600      *   OLD PART-MASTER UPDATE JOBS DID BEFORE WE HAD VSAM ON
002700      *   THIS BOX.
002800      *
002900      *   BECAUSE STKMAST IS A SEQUENTIAL FILE IT CANNOT BE
003000      *   UPDATED IN PLACE -- THIS RUN BUILDS THE NEXT GENERATION
003100      *   STOCK MASTER FROM THE IN-MEMORY TABLE AFTER ALL
003200      *   TRANSACTIONS ARE POSTED AND WRITES IT OUT IN ASCENDING
003300      *   KEY ORDER.  THE OLD GENERATION STAYS ON THE DISK POOL
003400      *   ONE CYCLE IN CASE THE RUN HAS TO BE BACKED OUT.
003500      *
003600      *   A SINGLE TRAILER RECORD CARRYING THE RUN TOTALS IS
003700      *   APPENDED TO MVTPOST, RECOGNIZED BY AN ALL-9S ARTICLE
003800      *   CODE -- SEE THE MVTPOST COPYBOOK.
003900      *
004000      *   CHANGE LOG
004100      *   ----------
004200      *   2007-03-12  RJT  REQ 40117  ORIGINAL PROGRAM.            RJT0117
004300      *   2008-11-04  RJT  REQ 40288  SKIP INACTIVE ARTICLES       RJT0288
004400      *                    WHEN LOADING THE ARTICLE TABLE SO A     RJT0288
004500      *                    MOVEMENT AGAINST A DISCONTINUED CODE    RJT0288
004600      *                    IS REJECTED RATHER THAN POSTED.         RJT0288
004700      *   2009-08-21  DWC  REQ 40701  CARRY RESERVED AND           DWC0701
004800      *                    AVAILABLE QUANTITY THROUGH THE          DWC0701
004900      *                    AVAILABILITY CHECK ON ISSUES FOR THE    DWC0701
005000      *                    SALES ORDER ALLOCATION PROJECT.         DWC0701
005100      *   2011-06-30  LKM  REQ 41502  WIDENED THE UNIT PRICE       LKM1502
005200      *                    FIELDS TO MATCH THE ARTMAST CHANGE OF   LKM1502
005300      *                    THE SAME DATE.                          LKM1502
005400      *   2012-01-22  DWC  REQ 41640  ADDED THE RUN-SUMMARY        DWC1640
005500      *                    TRAILER RECORD ON MVTPOST.              DWC1640
005600      *   2014-09-30  LKM  REQ 41996  ADDED THE TRANSFER AND       LKM1996
005700      *                    CORRECTION MOVEMENT TYPES FOR THE       LKM1996
005800      *                    INTER-WAREHOUSE TRANSFER PROJECT.       LKM1996
005900      *   2015-04-06  DWC  REQ 42011  STARTUP BANNER NOW PRINTS    DWC2011
006000      *                    A FULL 4-DIGIT CENTURY-WINDOWED YEAR    DWC2011
006100      *                    RATHER THAN THE RAW 2-DIGIT SYSTEM      DWC2011
006200      *                    DATE, THE SAME WAY AS THE STKALRT       DWC2011
006300      *                    REPORT HEADING -- AUDIT ASKED FOR IT    DWC2011
006400      *                    AFTER THE 2015 DP STANDARDS REVIEW.     DWC2011
006500      *   2016-07-19  DWC  REQ 42033  ADDED MASTER-DATA EDITS      DWC2033
006600      *                    TO THE ARTICLE TABLE LOAD -- CODE,      DWC2033
006700      *                    DESIGNATION, PRICE AND MIN/MAX ARE      DWC2033
006800      *                    NOW CHECKED AND A BAD ARTICLE IS        DWC2033
006900      *                    LOGGED AND LEFT OUT OF THE TABLE        DWC2033
007000      *                    INSTEAD OF LETTING GARBAGE MASTER       DWC2033
007100      *                    DATA THROUGH TO THE NIGHTLY POST.       DWC2033
007200      *   2017-03-15  DWC  REQ 42042  WIDENED STKMAST TO CARRY     DWC2042
007300      *                    SM-DERNIERE-ENTREE AND SM-DERNIERE-     DWC2042
007400      *                    SORTIE SO THE WAREHOUSE MANAGER CAN     DWC2042
007500      *                    SEE WHEN AN ARTICLE WAS LAST RECEIVED   DWC2042
007600      *                    OR ISSUED WITHOUT DIGGING THROUGH THE   DWC2042
007700      *                    MVTPOST HISTORY.                        DWC2042
007800      ************************************************************
007900       ENVIRONMENT DIVISION.
008000       CONFIGURATION SECTION.
008100       SPECIAL-NAMES.
008200           C01 IS TOP-OF-FORM
008300           UPSI-0 ON STATUS IS WS-RERUN-SWITCH.
008400       INPUT-OUTPUT SECTION.
008500       FILE-CONTROL.
008600           SELECT ARTICLE-MASTER-FILE  ASSIGN TO ARTMAST
008700                  ACCESS IS SEQUENTIAL
008800                  FILE STATUS  IS WS-ARTMAST-STATUS.
008900
009000           SELECT STOCK-MASTER-FILE    ASSIGN TO STKMAST
009100                  ACCESS IS SEQUENTIAL
009200                  FILE STATUS  IS WS-STKMAST-STATUS.
009300
009400           SELECT STOCK-MASTER-OUT     ASSIGN TO STKMASTN
009500                  ACCESS IS SEQUENTIAL
009600                  FILE STATUS  IS WS-STKMASTN-STATUS.
009700
009800           SELECT MOVEMENT-TRAN-FILE   ASSIGN TO MVTTRAN
009900                  ACCESS IS SEQUENTIAL
010000                  FILE STATUS  IS WS-MVTTRAN-STATUS.
010100
010200           SELECT MOVEMENT-POSTED-FILE ASSIGN TO MVTPOST
010300                  ACCESS IS SEQUENTIAL
010400                  FILE STATUS  IS WS-MVTPOST-STATUS.
010500      ************************************************************
010600       DATA DIVISION.
010700       FILE SECTION.
010800       FD  ARTICLE-MASTER-FILE
010900           RECORDING MODE IS F
011000           BLOCK CONTAINS 0 RECORDS.
011100       COPY ARTMAST.
011200
011300       FD  STOCK-MASTER-FILE
011400           RECORDING MODE IS F
011500           BLOCK CONTAINS 0 RECORDS.
011600       01  STOCK-MASTER-FILE-REC          PIC X(74).               DWC2042
011700      *
011800       FD  STOCK-MASTER-OUT
011900           RECORDING MODE IS F
012000           BLOCK CONTAINS 0 RECORDS.
012100       01  STOCK-MASTER-OUT-REC           PIC X(74).               DWC2042
012200      *
012300       FD  MOVEMENT-TRAN-FILE
012400           RECORDING MODE IS F
012500           BLOCK CONTAINS 0 RECORDS.
012600       COPY MVTTRAN.
012700
012800       FD  MOVEMENT-POSTED-FILE
012900           RECORDING MODE IS F
013000           BLOCK CONTAINS 0 RECORDS.
013100       COPY MVTPOST.
013200      ************************************************************
013300       WORKING-STORAGE SECTION.
013400      ************************************************************
013500       01  WS-FILE-STATUSES.
013600           05  WS-ARTMAST-STATUS       PIC X(2)  VALUE SPACES.
013700           05  WS-STKMAST-STATUS       PIC X(2)  VALUE SPACES.
013800           05  WS-STKMASTN-STATUS      PIC X(2)  VALUE SPACES.
013900           05  WS-MVTTRAN-STATUS       PIC X(2)  VALUE SPACES.
014000           05  WS-MVTPOST-STATUS       PIC X(2)  VALUE SPACES.
014100      *
014200       01  WS-SWITCHES.
014300           05  WS-RERUN-SWITCH         PIC X     VALUE "N".
014400           05  WS-TRAN-EOF             PIC X     VALUE "N".
014500               88  WS-NO-MORE-TRANS        VALUE "Y".
014600           05  WS-ARTMAST-EOF          PIC X     VALUE "N".
014700               88  WS-NO-MORE-ARTICLES     VALUE "Y".
014800           05  WS-STKMAST-EOF          PIC X     VALUE "N".
014900               88  WS-NO-MORE-STOCK         VALUE "Y".
015000           05  WS-TRAN-VALID-SW        PIC X     VALUE "Y".
015100               88  WS-TRAN-IS-VALID         VALUE "Y".
015200      *
015300       01  SYSTEM-DATE-AND-TIME.
015400           05  WS-CURRENT-DATE.
015500               10  WS-CURRENT-YEAR         PIC 9(2).
015600               10  WS-CURRENT-MONTH        PIC 9(2).
015700               10  WS-CURRENT-DAY          PIC 9(2).
015800           05  WS-CURRENT-DATE-MMDDYY REDEFINES WS-CURRENT-DATE.
015900               10  WS-CURRENT-DATE-NUMERIC PIC 9(6).
016000           05  WS-CURRENT-TIME.
016100               10  WS-CURRENT-HOUR         PIC 9(2).
016200               10  WS-CURRENT-MINUTE       PIC 9(2).
016300               10  WS-CURRENT-SECOND       PIC 9(2).
016400               10  WS-CURRENT-HNDSEC       PIC 9(2).
016500      *
016600      *   BANNER-DATE CENTURY WINDOW -- SEE DWC2011 ABOVE.         DWC2011
016700      *
016800       01  WS-BANNER-DATE-CCYY.
016900           05  WS-BANNER-CENTURY       PIC 9(2).
017000           05  WS-BANNER-YY            PIC 9(2).
017100           05  WS-BANNER-MM            PIC 9(2).
017200           05  WS-BANNER-DD            PIC 9(2).
017300       01  WS-BANNER-DATE-NUMERIC REDEFINES                        DWC2011
017400               WS-BANNER-DATE-CCYY PIC 9(8).                       DWC2011
017500      *
017600      *   ARTICLE TABLE -- LOADED ONCE AT START-UP FROM ARTMAST,
017700      *   ONE ENTRY PER ACTIVE ARTICLE, ASCENDING BY AM-ART-CODE.
017800      *   THE STOCK TABLE BELOW IS KEPT PARALLEL TO THIS ONE, SAME
017900      *   SUBSCRIPT, SO A STOCK LOOKUP AT A FOUND ARTICLE
018000      *   SUBSCRIPT IS JUST A FLAG TEST, NOT A SECOND SEARCH.
018100      *
018200       01  WS-ARTICLE-TABLE-CONTROLS.
018300           05  WS-ART-COUNT            PIC S9(5)  COMP-3 VALUE +0.
018400           05  WS-ART-SUB              PIC S9(5)  COMP-3 VALUE +0.
018500           05  WS-FOUND-SUB            PIC S9(5)  COMP-3 VALUE +0.
018600           05  WS-ART-REJECT-COUNT     PIC S9(5)  COMP-3 VALUE +0. DWC2033
018700      *
018800      *   ARTICLE VALIDATION WORK AREA -- REQ 42033 BELOW.         DWC2033
018900      *
019000       01  WS-ARTICLE-VALIDATION-WORK.                             DWC2033
019100           05  WS-ARTICLE-VALID-SW     PIC X      VALUE "Y".       DWC2033
019200           05  WS-ART-REJECT-REASON    PIC X(40)  VALUE SPACES.    DWC2033
019300           05  WS-LAST-ART-CODE        PIC X(20)  VALUE SPACES.    DWC2033
019400      *
019500       01  WS-ARTICLE-TABLE.
019600           05  WS-ART-ENTRY OCCURS 3000 TIMES.
019700               10  WA-CODE             PIC X(20).
019800               10  WA-DESIGNATION      PIC X(60).
019900               10  WA-PRIX-UNITAIRE    PIC S9(8)V99   COMP-3.
020000               10  WA-STOCK-MIN        PIC S9(7)      COMP-3.
020100               10  WA-STOCK-MAX        PIC S9(7)      COMP-3.
020200               10  WA-ACTIF            PIC X(1).
020300      *
020400      *   STOCK TABLE -- LOADED FROM STKMAST, UPDATED AS EACH
020500      *   TRANSACTION POSTS, THEN WRITTEN BACK TO STKMASTN AT END
020600      *   OF RUN.  AN ENTRY WITH WS-ON-FILE = "N" MEANS THE
020700      *   ARTICLE HAS NO STOCK MASTER RECORD YET (THE GET-OR-
020800      *   CREATE CASE).
020900      *
021000       01  WS-STOCK-TABLE.
021100           05  WS-STK-ENTRY OCCURS 3000 TIMES.
021200               10  WS-ON-FILE          PIC X(1)       VALUE "N".
021300               10  WS-QUANTITE-ACTUELLE    PIC S9(7)      COMP-3.
021400               10  WS-QUANTITE-RESERVEE    PIC S9(7)      COMP-3.
021500               10  WS-QUANTITE-DISPONIBLE  PIC S9(7)      COMP-3.
021600               10  WS-PRIX-MOYEN-PONDERE   PIC S9(8)V9999 COMP-3.
021700               10  WS-VALEUR-STOCK         PIC S9(10)V99  COMP-3.
021800               10  WS-QUANTITE-INVENTAIRE  PIC S9(7)      COMP-3.
021900               10  WS-ECART-INVENTAIRE     PIC S9(7)      COMP-3.
022000               10  WS-DERNIERE-ENTREE      PIC 9(8).               DWC2042
022100               10  WS-DERNIERE-SORTIE      PIC 9(8).               DWC2042
022200      *
022300      *   CURRENT TRANSACTION WORK AREA
022400      *
022500       01  WS-TRAN-WORK.
022600           05  WS-REJECT-REASON        PIC X(60)  VALUE SPACES.
022700           05  WS-STOCK-AVANT          PIC S9(7)      COMP-3.
022800           05  WS-STOCK-APRES          PIC S9(7)      COMP-3.
022900           05  WS-VALEUR-TOTALE        PIC S9(10)V99  COMP-3.
023000           05  WS-NEW-QUANTITE         PIC S9(7)      COMP-3.
023100           05  WS-NEW-PMP              PIC S9(8)V9999 COMP-3.
023200           05  WS-DISPONIBLE-AVANT     PIC S9(7)      COMP-3.
023300      *
023400      *   MOVEMENT-TYPE DIRECTION FLAG -- SET FROM THE MT-TYPE
023500      *   88-LEVELS ONCE PER TRANSACTION SO THE POSTING
023600      *   PARAGRAPHS BELOW CAN TEST A ONE-CHARACTER FLAG INSTEAD
023700      *   OF RECLASSING MT-TYPE EVERY TIME.
023800      *
023900       01  WS-TRAN-DIRECTION           PIC X(1)  VALUE SPACES.
024000           88  WS-DIRECTION-ENTREE         VALUE "E".
024100           88  WS-DIRECTION-SORTIE         VALUE "S".
024200      *
024300      *   RUN TOTALS -- WRITTEN OUT AS THE MVTPOST TRAILER RECORD
024400      *
024500       01  RUN-TOTALS.
024600           05  WS-ENTREE-COUNT         PIC S9(7)      COMP-3.
024700           05  WS-ENTREE-VALUE         PIC S9(10)V99  COMP-3.
024800           05  WS-SORTIE-COUNT         PIC S9(7)      COMP-3.
024900           05  WS-SORTIE-VALUE         PIC S9(10)V99  COMP-3.
025000           05  WS-REJECT-COUNT         PIC S9(7)      COMP-3.
025100      *
025200      *   STOCK MASTER RECORD VIEW -- STKMAST AND STKMASTN SHARE
025300      *   ONE COPYBOOK LAYOUT BUT ARE DECLARED X(74) IN THE FILE   DWC2042
025400      *   SECTION (TWO FDS, ONE RECORD SHAPE).  THE OLD-MASTER
025500      *   RECORD IS MOVED INTO WS-STKMAST-WORK-AREA BELOW AND
025600      *   REDEFINED WITH THE REAL FIELDS FOR MOVE USE, THEN MOVED
025700      *   BACK OUT TO WRITE THE NEW MASTER.
025800      *
025900       01  WS-STKMAST-WORK-AREA        PIC X(74).                  DWC2042
026000       01  WS-STKMAST-AREA REDEFINES WS-STKMAST-WORK-AREA.
026100       COPY STKMAST.
026200      ************************************************************
026300       PROCEDURE DIVISION.
026400      ************************************************************
026500       000-MAIN.
026600           ACCEPT WS-CURRENT-DATE FROM DATE.
026700           ACCEPT WS-CURRENT-TIME FROM TIME.
026800           IF WS-CURRENT-YEAR < 50                                 DWC2011
026900              MOVE 20 TO WS-BANNER-CENTURY                         DWC2011
027000           ELSE                                                    DWC2011
027100              MOVE 19 TO WS-BANNER-CENTURY                         DWC2011
027200           END-IF.                                                 DWC2011
027300           MOVE WS-CURRENT-YEAR  TO WS-BANNER-YY.                  DWC2011
027400           MOVE WS-CURRENT-MONTH TO WS-BANNER-MM.                  DWC2011
027500           MOVE WS-CURRENT-DAY   TO WS-BANNER-DD.                  DWC2011
027600           DISPLAY "STKPOST STARTED " WS-BANNER-MM "/"             DWC2011
027700                   WS-BANNER-DD "/" WS-BANNER-CENTURY              DWC2011
027800                   WS-BANNER-YY.                                   DWC2011
027900           IF WS-RERUN-SWITCH = "1"
028000              DISPLAY "STKPOST - UPSI-0 ON, THIS IS A RERUN"
028100           END-IF.
028200
028300           PERFORM 700-OPEN-FILES.
028400           PERFORM 1000-LOAD-ARTICLE-TABLE.
028500           PERFORM 1100-LOAD-STOCK-TABLE.
028600
028700           PERFORM 2000-PROCESS-TRANSACTIONS THRU 2000-EXIT
028800                   UNTIL WS-NO-MORE-TRANS.
028900
029000           PERFORM 8000-WRITE-NEW-STOCK-MASTER.
029100           PERFORM 8500-WRITE-RUN-SUMMARY.
029200           PERFORM 790-CLOSE-FILES.
029300
029400           DISPLAY "STKPOST ENTREES POSTED = " WS-ENTREE-COUNT.
029500           DISPLAY "STKPOST SORTIES POSTED = " WS-SORTIE-COUNT.
029600           DISPLAY "STKPOST REJECTED       = " WS-REJECT-COUNT.
029700           GOBACK.
029800      *
029900       700-OPEN-FILES.
030000           OPEN INPUT  ARTICLE-MASTER-FILE
030100                       STOCK-MASTER-FILE
030200                       MOVEMENT-TRAN-FILE
030300                OUTPUT  STOCK-MASTER-OUT
030400                        MOVEMENT-POSTED-FILE.
030500           IF WS-ARTMAST-STATUS NOT = "00"
030600              DISPLAY "STKPOST - ERROR OPENING ARTMAST RC "
030700                      WS-ARTMAST-STATUS
030800              MOVE 16 TO RETURN-CODE
030900              MOVE "Y" TO WS-TRAN-EOF
031000           END-IF.
031100           IF WS-STKMAST-STATUS NOT = "00"
031200              DISPLAY "STKPOST - ERROR OPENING STKMAST RC "
031300                      WS-STKMAST-STATUS
031400              MOVE 16 TO RETURN-CODE
031500              MOVE "Y" TO WS-TRAN-EOF
031600           END-IF.
031700           IF WS-MVTTRAN-STATUS NOT = "00"
031800              DISPLAY "STKPOST - ERROR OPENING MVTTRAN RC "
031900                      WS-MVTTRAN-STATUS
032000              MOVE 16 TO RETURN-CODE
032100              MOVE "Y" TO WS-TRAN-EOF
032200           END-IF.
032300           IF WS-STKMASTN-STATUS NOT = "00"
032400              DISPLAY "STKPOST - ERROR OPENING STKMASTN RC "
032500                      WS-STKMASTN-STATUS
032600              MOVE 16 TO RETURN-CODE
032700              MOVE "Y" TO WS-TRAN-EOF
032800           END-IF.
032900           IF WS-MVTPOST-STATUS NOT = "00"
033000              DISPLAY "STKPOST - ERROR OPENING MVTPOST RC "
033100                      WS-MVTPOST-STATUS
033200              MOVE 16 TO RETURN-CODE
033300              MOVE "Y" TO WS-TRAN-EOF
033400           END-IF.
033500      *
033600       790-CLOSE-FILES.
033700           CLOSE ARTICLE-MASTER-FILE
033800                 STOCK-MASTER-FILE
033900                 STOCK-MASTER-OUT
034000                 MOVEMENT-TRAN-FILE
034100                 MOVEMENT-POSTED-FILE.
034200      *
034300      *   1000-LOAD-ARTICLE-TABLE BUILDS THE IN-MEMORY ARTICLE
034400      *   TABLE.  REQ 40288 (2008-11-04) -- INACTIVE ARTICLES ARE
034500      *   SKIPPED SO A MOVEMENT AGAINST A DISCONTINUED CODE FAILS
034600      *   THE REFERENTIAL CHECK IN 2020 INSTEAD OF POSTING AGAINST
034700      *   A DEAD RECORD.
034800      *
034900       1000-LOAD-ARTICLE-TABLE.
035000           PERFORM 1010-READ-ARTICLE-MASTER.
035100           PERFORM 1020-BUILD-ARTICLE-ENTRY
035200                   UNTIL WS-NO-MORE-ARTICLES.
035300      *
035400       1010-READ-ARTICLE-MASTER.
035500           READ ARTICLE-MASTER-FILE
035600               AT END MOVE "Y" TO WS-ARTMAST-EOF.
035700      *
035800       1020-BUILD-ARTICLE-ENTRY.
035900           PERFORM 1015-VALIDATE-ARTICLE THRU 1015-EXIT.           DWC2033
036000           IF AM-ACTIVE-ARTICLE AND WS-ARTICLE-VALID-SW = "Y"      DWC2033
036100              ADD 1 TO WS-ART-COUNT
036200              MOVE WS-ART-COUNT TO WS-ART-SUB
036300              MOVE AM-ART-CODE          TO WA-CODE (WS-ART-SUB)
036400              MOVE AM-ART-DESIGNATION   TO
036500                      WA-DESIGNATION (WS-ART-SUB)
036600              MOVE AM-ART-PRIX-UNITAIRE TO
036700                      WA-PRIX-UNITAIRE (WS-ART-SUB)
036800              MOVE AM-ART-STOCK-MIN     TO
036900                      WA-STOCK-MIN (WS-ART-SUB)
037000              MOVE AM-ART-STOCK-MAX     TO
037100                      WA-STOCK-MAX (WS-ART-SUB)
037200              MOVE AM-ART-ACTIF         TO WA-ACTIF (WS-ART-SUB)
037300              MOVE "N"                  TO WS-ON-FILE (WS-ART-SUB)
037400           ELSE                                                    DWC2033
037500              IF AM-ACTIVE-ARTICLE                                 DWC2033
037600                 ADD 1 TO WS-ART-REJECT-COUNT                      DWC2033
037700                 DISPLAY "STKPOST - ARTMAST REJECTED - "           DWC2033
037800                         AM-ART-CODE " - " WS-ART-REJECT-REASON    DWC2033
037900              END-IF                                               DWC2033
038000           END-IF.                                                 DWC2033
038100           MOVE AM-ART-CODE TO WS-LAST-ART-CODE.                   DWC2033
038200           PERFORM 1010-READ-ARTICLE-MASTER.
038300      *
038400      *   1015-VALIDATE-ARTICLE -- MASTER-DATA EDITS, REQ 42033.   DWC2033
038500      *   A BAD ARTICLE STAYS OUT OF WS-ARTICLE-TABLE SO A LATER   DWC2033
038600      *   MOVEMENT AGAINST IT FAILS THE 2020-FIND-ARTICLE CHECK    DWC2033
038700      *   THE SAME WAY A MISSING CODE DOES.                        DWC2033
038800      *                                                            DWC2033
038900       1015-VALIDATE-ARTICLE.                                      DWC2033
039000           MOVE "Y" TO WS-ARTICLE-VALID-SW.                        DWC2033
039100           MOVE SPACES TO WS-ART-REJECT-REASON.                    DWC2033
039200           IF AM-ART-CODE = SPACES                                 DWC2033
039300              MOVE "N" TO WS-ARTICLE-VALID-SW                      DWC2033
039400              MOVE "Code article requis" TO                        DWC2033
039500                      WS-ART-REJECT-REASON                         DWC2033
039600              GO TO 1015-EXIT                                      DWC2033
039700           END-IF.                                                 DWC2033
039800                                                                   DWC2033
039900           IF AM-ART-CODE = WS-LAST-ART-CODE                       DWC2033
040000              MOVE "N" TO WS-ARTICLE-VALID-SW                      DWC2033
040100              MOVE "Code article en double" TO                     DWC2033
040200                      WS-ART-REJECT-REASON                         DWC2033
040300              GO TO 1015-EXIT                                      DWC2033
040400           END-IF.                                                 DWC2033
040500                                                                   DWC2033
040600           IF AM-ART-DESIGNATION = SPACES                          DWC2033
040700              MOVE "N" TO WS-ARTICLE-VALID-SW                      DWC2033
040800              MOVE "Designation requise" TO                        DWC2033
040900                      WS-ART-REJECT-REASON                         DWC2033
041000              GO TO 1015-EXIT                                      DWC2033
041100           END-IF.                                                 DWC2033
041200                                                                   DWC2033
041300           IF AM-ART-PRIX-UNITAIRE NOT = ZERO                      DWC2033
041400              IF AM-ART-PRIX-UNITAIRE NOT > ZERO                   DWC2033
041500                 MOVE "N" TO WS-ARTICLE-VALID-SW                   DWC2033
041600                 MOVE "Prix unitaire doit etre positif" TO         DWC2033
041700                         WS-ART-REJECT-REASON                      DWC2033
041800                 GO TO 1015-EXIT                                   DWC2033
041900              END-IF                                               DWC2033
042000           END-IF.                                                 DWC2033
042100                                                                   DWC2033
042200           IF AM-ART-STOCK-MIN < ZERO OR                           DWC2033
042300              AM-ART-STOCK-MAX < ZERO                              DWC2033
042400              MOVE "N" TO WS-ARTICLE-VALID-SW                      DWC2033
042500              MOVE "Stock min/max ne peut etre negatif" TO         DWC2033
042600                      WS-ART-REJECT-REASON                         DWC2033
042700              GO TO 1015-EXIT                                      DWC2033
042800           END-IF.                                                 DWC2033
042900                                                                   DWC2033
043000           IF AM-ART-STOCK-MIN > AM-ART-STOCK-MAX                  DWC2033
043100              MOVE "N" TO WS-ARTICLE-VALID-SW                      DWC2033
043200              MOVE "Stock min superieur au stock max" TO           DWC2033
043300                      WS-ART-REJECT-REASON                         DWC2033
043400           END-IF.                                                 DWC2033
043500       1015-EXIT.                                                  DWC2033
043600           EXIT.                                                   DWC2033
043700      *
043800      *   1100-LOAD-STOCK-TABLE MATCHES STKMAST AGAINST THE
043900      *   ARTICLE TABLE BY ASCENDING KEY, THE SAME WAY A SORTED
044000      *   TRANSACTION FILE IS MATCHED AGAINST ITS MASTER ON THE
044100      *   OLD PART-MASTER JOBS -- BOTH FILES ARE SORTED ASCENDING
044200      *   BY ARTICLE CODE SO ONE PASS OVER STKMAST WITH A TABLE
044300      *   SEARCH LOCATES EACH ENTRY'S ARTICLE SUBSCRIPT.
044400      *
044500       1100-LOAD-STOCK-TABLE.
044600           PERFORM 1110-READ-STOCK-MASTER.
044700           PERFORM 1120-POST-STOCK-ENTRY
044800                   UNTIL WS-NO-MORE-STOCK.
044900      *
045000       1110-READ-STOCK-MASTER.
045100           READ STOCK-MASTER-FILE
045200               AT END MOVE "Y" TO WS-STKMAST-EOF.
045300           IF NOT WS-NO-MORE-STOCK
045400              MOVE STOCK-MASTER-FILE-REC TO WS-STKMAST-WORK-AREA
045500           END-IF.
045600      *
045700       1120-POST-STOCK-ENTRY.
045800           PERFORM 1130-SEARCH-ARTICLE-TABLE.
045900           IF WS-FOUND-SUB > ZERO
046000              MOVE WS-FOUND-SUB TO WS-ART-SUB
046100              MOVE "Y" TO WS-ON-FILE (WS-ART-SUB)
046200              MOVE SM-QUANTITE-ACTUELLE TO
046300                      WS-QUANTITE-ACTUELLE (WS-ART-SUB)
046400              MOVE SM-QUANTITE-RESERVEE TO
046500                      WS-QUANTITE-RESERVEE (WS-ART-SUB)
046600              MOVE SM-QUANTITE-DISPONIBLE TO
046700                      WS-QUANTITE-DISPONIBLE (WS-ART-SUB)
046800              MOVE SM-PRIX-MOYEN-PONDERE TO
046900                      WS-PRIX-MOYEN-PONDERE (WS-ART-SUB)
047000              MOVE SM-VALEUR-STOCK TO
047100                      WS-VALEUR-STOCK (WS-ART-SUB)
047200              MOVE SM-QUANTITE-INVENTAIRE TO
047300                      WS-QUANTITE-INVENTAIRE (WS-ART-SUB)
047400              MOVE SM-ECART-INVENTAIRE TO
047500                      WS-ECART-INVENTAIRE (WS-ART-SUB)
047600              MOVE SM-DERNIERE-ENTREE TO                           DWC2042
047700                      WS-DERNIERE-ENTREE (WS-ART-SUB)              DWC2042
047800              MOVE SM-DERNIERE-SORTIE TO                           DWC2042
047900                      WS-DERNIERE-SORTIE (WS-ART-SUB)              DWC2042
048000           ELSE
048100              DISPLAY "STKPOST - STKMAST FOR UNKNOWN ARTICLE "
048200                      SM-ART-CODE " IGNORED"
048300           END-IF.
048400           PERFORM 1110-READ-STOCK-MASTER.
048500      *
048600       1130-SEARCH-ARTICLE-TABLE.
048700           MOVE ZERO TO WS-FOUND-SUB.
048800           PERFORM 1135-SEARCH-ARTICLE-STEP THRU 1135-EXIT
048900                   VARYING WS-ART-SUB FROM 1 BY 1
049000                   UNTIL WS-ART-SUB > WS-ART-COUNT.
049100      *
049200       1135-SEARCH-ARTICLE-STEP.
049300           IF WA-CODE (WS-ART-SUB) = SM-ART-CODE
049400              MOVE WS-ART-SUB TO WS-FOUND-SUB
049500              MOVE WS-ART-COUNT TO WS-ART-SUB
049600           END-IF.
049700       1135-EXIT.
049800           EXIT.
049900      *
050000      *   2000-PROCESS-TRANSACTIONS -- MAIN POSTING LOOP, ONE PASS
050100      *   PER MVTTRAN RECORD.  STEPS FOLLOW THE SHOP'S "VALIDATE,
050200      *   FIND, FIND-OR-CREATE, POST, WRITE" SEQUENCE FOR EVERY
050300      *   MOVEMENT.
050400      *
050500       2000-PROCESS-TRANSACTIONS.
050600           MOVE "N" TO WS-TRAN-VALID-SW.
050700           MOVE SPACES TO WS-REJECT-REASON.
050800           MOVE ZERO TO WS-ART-SUB.
050900
051000           PERFORM 2010-VALIDATE-TRANSACTION THRU 2010-EXIT.
051100           IF WS-TRAN-IS-VALID
051200              PERFORM 2020-FIND-ARTICLE THRU 2020-EXIT
051300           END-IF.
051400           IF WS-TRAN-IS-VALID
051500              PERFORM 2030-FIND-OR-CREATE-STOCK THRU 2030-EXIT
051600           END-IF.
051700           IF WS-TRAN-IS-VALID
051800                   AND WS-DIRECTION-SORTIE
051900              PERFORM 2040-CHECK-AVAILABILITY THRU 2040-EXIT
052000           END-IF.
052100
052200           IF WS-TRAN-IS-VALID
052300              MOVE WS-QUANTITE-ACTUELLE (WS-ART-SUB)
052400                      TO WS-STOCK-AVANT
052500              IF WS-DIRECTION-ENTREE
052600                 PERFORM 2050-POST-ENTREE
052700              ELSE
052800                 PERFORM 2060-POST-SORTIE
052900              END-IF
053000              PERFORM 2070-CALCULATE-STOCK-FIELDS
053100              MOVE WS-QUANTITE-ACTUELLE (WS-ART-SUB)
053200                      TO WS-STOCK-APRES
053300              PERFORM 2075-WRITE-POSTED-RECORD
053400           ELSE
053500              ADD 1 TO WS-REJECT-COUNT
053600              PERFORM 2080-WRITE-REJECTED-RECORD
053700           END-IF.
053800
053900           PERFORM 2090-READ-NEXT-TRANSACTION.
054000       2000-EXIT.
054100           EXIT.
054200      *
054300       2090-READ-NEXT-TRANSACTION.
054400           READ MOVEMENT-TRAN-FILE
054500               AT END MOVE "Y" TO WS-TRAN-EOF.
054600      *
054700      *   2010-VALIDATE-TRANSACTION -- FIELD EDITS PER THE ENTREE/
054800      *   SORTIE RULE SETS.  SETS WS-TRAN-DIRECTION FROM MT-TYPE
054900      *   SO LATER PARAGRAPHS DO NOT RE-TEST THE 88-LEVELS.
055000      *
055100       2010-VALIDATE-TRANSACTION.
055200           MOVE "Y" TO WS-TRAN-VALID-SW.
055300           IF MT-ENTREE-MOVEMENT
055400              MOVE "E" TO WS-TRAN-DIRECTION
055500           ELSE
055600              IF MT-SORTIE-MOVEMENT
055700                 MOVE "S" TO WS-TRAN-DIRECTION
055800              ELSE
055900                 MOVE "N" TO WS-TRAN-VALID-SW
056000                 MOVE "Type de mouvement inconnu"
056100                         TO WS-REJECT-REASON
056200                 GO TO 2010-EXIT
056300              END-IF
056400           END-IF.
056500
056600           IF MT-ART-CODE = SPACES
056700              MOVE "N" TO WS-TRAN-VALID-SW
056800              MOVE "Code article requis" TO WS-REJECT-REASON
056900              GO TO 2010-EXIT
057000           END-IF.
057100
057200           IF MT-QUANTITE NOT > ZERO
057300              MOVE "N" TO WS-TRAN-VALID-SW
057400              MOVE "Quantite requise et positive"
057500                      TO WS-REJECT-REASON
057600              GO TO 2010-EXIT
057700           END-IF.
057800
057900           IF WS-DIRECTION-ENTREE
058000              IF MT-PRIX-UNITAIRE NOT > ZERO
058100                 MOVE "N" TO WS-TRAN-VALID-SW
058200                 MOVE "Prix unitaire requis et positif"
058300                         TO WS-REJECT-REASON
058400                 GO TO 2010-EXIT
058500              END-IF
058600              IF MT-FOURNISSEUR-CODE = SPACES
058700                 MOVE "N" TO WS-TRAN-VALID-SW
058800                 MOVE "Code fournisseur requis"
058900                         TO WS-REJECT-REASON
059000                 GO TO 2010-EXIT
059100              END-IF
059200           ELSE
059300              IF MT-CLIENT = SPACES
059400                 MOVE "N" TO WS-TRAN-VALID-SW
059500                 MOVE "Nom client requis" TO WS-REJECT-REASON
059600                 GO TO 2010-EXIT
059700              END-IF
059800           END-IF.
059900
060000           IF MT-UTILISATEUR = SPACES
060100              MOVE "N" TO WS-TRAN-VALID-SW
060200              MOVE "Utilisateur requis" TO WS-REJECT-REASON
060300           END-IF.
060400       2010-EXIT.
060500           EXIT.
060600      *
060700      *   2020-FIND-ARTICLE -- REFERENTIAL CHECK AGAINST THE
060800      *   ARTICLE TABLE.  INACTIVE/UNKNOWN CODES WERE NEVER LOADED
060900      *   INTO THE TABLE (SEE 1020), SO A MISS HERE COVERS BOTH
061000      *   CASES.
061100      *
061200       2020-FIND-ARTICLE.
061300           MOVE ZERO TO WS-FOUND-SUB.
061400           PERFORM 2025-FIND-ARTICLE-STEP THRU 2025-EXIT
061500                   VARYING WS-ART-SUB FROM 1 BY 1
061600                   UNTIL WS-ART-SUB > WS-ART-COUNT.
061700           IF WS-FOUND-SUB = ZERO
061800              MOVE "N" TO WS-TRAN-VALID-SW
061900              MOVE "Article introuvable" TO WS-REJECT-REASON
062000           ELSE
062100              MOVE WS-FOUND-SUB TO WS-ART-SUB
062200           END-IF.
062300       2020-EXIT.
062400           EXIT.
062500      *
062600       2025-FIND-ARTICLE-STEP.
062700           IF WA-CODE (WS-ART-SUB) = MT-ART-CODE
062800              MOVE WS-ART-SUB TO WS-FOUND-SUB
062900              MOVE WS-ART-COUNT TO WS-ART-SUB
063000           END-IF.
063100       2025-EXIT.
063200           EXIT.
063300      *
063400      *   2030-FIND-OR-CREATE-STOCK -- MIRRORS GET-OR-CREATE IN
063500      *   THE ON-LINE SYSTEM: AN ENTREE AGAINST AN ARTICLE WITH NO
063600      *   STOCK MASTER YET STARTS A NEW ZERO-QUANTITY ENTRY AT THE
063700      *   ARTICLE'S REFERENCE PRICE; A SORTIE WITH NO STOCK RECORD
063800      *   IS REJECTED OUTRIGHT.
063900      *
064000       2030-FIND-OR-CREATE-STOCK.
064100           IF WS-ON-FILE (WS-ART-SUB) = "Y"
064200              GO TO 2030-EXIT
064300           END-IF.
064400           IF WS-DIRECTION-SORTIE
064500              MOVE "N" TO WS-TRAN-VALID-SW
064600              MOVE "Stock introuvable" TO WS-REJECT-REASON
064700              GO TO 2030-EXIT
064800           END-IF.
064900           MOVE "Y"  TO WS-ON-FILE (WS-ART-SUB).
065000           MOVE ZERO TO WS-QUANTITE-ACTUELLE (WS-ART-SUB).
065100           MOVE ZERO TO WS-QUANTITE-RESERVEE (WS-ART-SUB).
065200           MOVE ZERO TO WS-QUANTITE-DISPONIBLE (WS-ART-SUB).
065300           MOVE ZERO TO WS-QUANTITE-INVENTAIRE (WS-ART-SUB).
065400           MOVE ZERO TO WS-ECART-INVENTAIRE (WS-ART-SUB).
065500           MOVE ZERO TO WS-DERNIERE-ENTREE (WS-ART-SUB).           DWC2042
065600           MOVE ZERO TO WS-DERNIERE-SORTIE (WS-ART-SUB).           DWC2042
065700           MOVE WA-PRIX-UNITAIRE (WS-ART-SUB)
065800                   TO WS-PRIX-MOYEN-PONDERE (WS-ART-SUB).
065900       2030-EXIT.
066000           EXIT.
066100      *
066200      *   2040-CHECK-AVAILABILITY -- REQ 40701 (2009-08-21).
066300      *   AVAILABLE QUANTITY IS ON-HAND LESS RESERVED; A SORTIE
066400      *   MAY NOT TAKE STOCK BELOW ZERO AVAILABLE.
066500      *
066600       2040-CHECK-AVAILABILITY.
066700           COMPUTE WS-DISPONIBLE-AVANT =
066800                   WS-QUANTITE-ACTUELLE (WS-ART-SUB) -
066900                   WS-QUANTITE-RESERVEE (WS-ART-SUB).
067000           IF WS-DISPONIBLE-AVANT < MT-QUANTITE
067100              MOVE "N" TO WS-TRAN-VALID-SW
067200              MOVE "Stock insuffisant" TO WS-REJECT-REASON
067300           END-IF.
067400       2040-EXIT.
067500           EXIT.
067600      *
067700      *   2050-POST-ENTREE -- WEIGHTED-AVERAGE COST UPDATE ON
067800      *   RECEIPT.  IF ON HAND IS ZERO THE NEW PMP IS THE INCOMING
067900      *   PRICE OUTRIGHT (NO BLEND, NOTHING TO WEIGHT AGAINST).
068000      *
068100       2050-POST-ENTREE.
068200           IF WS-QUANTITE-ACTUELLE (WS-ART-SUB) = ZERO
068300              MOVE MT-PRIX-UNITAIRE TO WS-NEW-PMP
068400           ELSE
068500              COMPUTE WS-NEW-PMP ROUNDED =
068600                 (WS-QUANTITE-ACTUELLE (WS-ART-SUB) *
068700                  WS-PRIX-MOYEN-PONDERE (WS-ART-SUB) +
068800                  MT-QUANTITE * MT-PRIX-UNITAIRE)
068900                 / (WS-QUANTITE-ACTUELLE (WS-ART-SUB) +
069000                    MT-QUANTITE)
069100           END-IF.
069200           COMPUTE WS-NEW-QUANTITE =
069300                   WS-QUANTITE-ACTUELLE (WS-ART-SUB)
069400                   + MT-QUANTITE.
069500           MOVE WS-NEW-QUANTITE
069600                   TO WS-QUANTITE-ACTUELLE (WS-ART-SUB).
069700           MOVE WS-NEW-PMP
069800                   TO WS-PRIX-MOYEN-PONDERE (WS-ART-SUB).
069900           COMPUTE WS-VALEUR-TOTALE ROUNDED =
070000                   MT-QUANTITE * MT-PRIX-UNITAIRE.
070100           MOVE MT-DATE-MOUVEMENT                                  DWC2042
070200                   TO WS-DERNIERE-ENTREE (WS-ART-SUB).             DWC2042
070300      *
070400      *   2060-POST-SORTIE -- ON-HAND UPDATE ON ISSUE.  PMP IS
070500      *   LEFT UNCHANGED -- COST BASIS ONLY MOVES ON RECEIPTS.
070600      *
070700       2060-POST-SORTIE.
070800           COMPUTE WS-NEW-QUANTITE =
070900                   WS-QUANTITE-ACTUELLE (WS-ART-SUB)
071000                   - MT-QUANTITE.
071100           MOVE WS-NEW-QUANTITE
071200                   TO WS-QUANTITE-ACTUELLE (WS-ART-SUB).
071300           MOVE ZERO TO WS-VALEUR-TOTALE.
071400           MOVE MT-DATE-MOUVEMENT                                  DWC2042
071500                   TO WS-DERNIERE-SORTIE (WS-ART-SUB).             DWC2042
071600      *
071700      *   2070-CALCULATE-STOCK-FIELDS -- DERIVED FIELDS RECOMPUTED
071800      *   AFTER EVERY POSTING, ENTREE OR SORTIE ALIKE.
071900      *
072000       2070-CALCULATE-STOCK-FIELDS.
072100           COMPUTE WS-QUANTITE-DISPONIBLE (WS-ART-SUB) =
072200                   WS-QUANTITE-ACTUELLE (WS-ART-SUB) -
072300                   WS-QUANTITE-RESERVEE (WS-ART-SUB).
072400           COMPUTE WS-VALEUR-STOCK (WS-ART-SUB) ROUNDED =
072500                   WS-QUANTITE-ACTUELLE (WS-ART-SUB) *
072600                   WS-PRIX-MOYEN-PONDERE (WS-ART-SUB).
072700           IF WS-QUANTITE-INVENTAIRE (WS-ART-SUB) NOT = ZERO
072800              COMPUTE WS-ECART-INVENTAIRE (WS-ART-SUB) =
072900                      WS-QUANTITE-ACTUELLE (WS-ART-SUB) -
073000                      WS-QUANTITE-INVENTAIRE (WS-ART-SUB)
073100           END-IF.
073200      *
073300      *   2075-WRITE-POSTED-RECORD -- SUCCESSFUL POSTING,
073400      *   ACCUMULATE RUN TOTALS BY DIRECTION.
073500      *
073600       2075-WRITE-POSTED-RECORD.
073700           MOVE MT-ART-CODE         TO MP-ART-CODE.
073800           MOVE MT-TYPE             TO MP-TYPE.
073900           MOVE MT-QUANTITE         TO MP-QUANTITE.
074000           MOVE WS-STOCK-AVANT      TO MP-STOCK-AVANT.
074100           MOVE WS-STOCK-APRES      TO MP-STOCK-APRES.
074200           MOVE SPACES              TO MP-MOTIF-REJET.
074300           MOVE "POSTED "           TO MP-STATUT.
074400           IF WS-DIRECTION-ENTREE
074500              MOVE MT-PRIX-UNITAIRE TO MP-PRIX-UNITAIRE
074600              MOVE WS-VALEUR-TOTALE TO MP-VALEUR-TOTALE
074700              ADD 1                 TO WS-ENTREE-COUNT
074800              ADD WS-VALEUR-TOTALE  TO WS-ENTREE-VALUE
074900           ELSE
075000              MOVE ZERO             TO MP-PRIX-UNITAIRE
075100              MOVE ZERO             TO MP-VALEUR-TOTALE
075200              ADD 1                 TO WS-SORTIE-COUNT
075300           END-IF.
075400           WRITE MOVEMENT-POSTED-RECORD.
075500      *
075600      *   2080-WRITE-REJECTED-RECORD
075700      *
075800       2080-WRITE-REJECTED-RECORD.
075900           MOVE MT-ART-CODE         TO MP-ART-CODE.
076000           MOVE MT-TYPE             TO MP-TYPE.
076100           MOVE MT-QUANTITE         TO MP-QUANTITE.
076200           MOVE ZERO                TO MP-PRIX-UNITAIRE.
076300           MOVE ZERO                TO MP-VALEUR-TOTALE.
076400           MOVE ZERO                TO MP-STOCK-AVANT.
076500           MOVE ZERO                TO MP-STOCK-APRES.
076600           MOVE "REJECTED"          TO MP-STATUT.
076700           MOVE WS-REJECT-REASON    TO MP-MOTIF-REJET.
076800           WRITE MOVEMENT-POSTED-RECORD.
076900      *
077000      *   8000-WRITE-NEW-STOCK-MASTER -- REBUILDS STKMASTN IN FULL
077100      *   FROM THE UPDATED TABLE, ASCENDING ARTICLE CODE ORDER,
077200      *   SINCE A SEQUENTIAL FILE CANNOT BE REWRITTEN IN PLACE.
077300      *
077400       8000-WRITE-NEW-STOCK-MASTER.
077500           PERFORM 8010-WRITE-STOCK-ENTRY THRU 8010-EXIT
077600                   VARYING WS-ART-SUB FROM 1 BY 1
077700                   UNTIL WS-ART-SUB > WS-ART-COUNT.
077800      *
077900       8010-WRITE-STOCK-ENTRY.
078000           IF WS-ON-FILE (WS-ART-SUB) = "Y"
078100              MOVE WA-CODE (WS-ART-SUB) TO SM-ART-CODE
078200              MOVE WS-QUANTITE-ACTUELLE (WS-ART-SUB) TO
078300                      SM-QUANTITE-ACTUELLE
078400              MOVE WS-QUANTITE-RESERVEE (WS-ART-SUB) TO
078500                      SM-QUANTITE-RESERVEE
078600              MOVE WS-QUANTITE-DISPONIBLE (WS-ART-SUB) TO
078700                      SM-QUANTITE-DISPONIBLE
078800              MOVE WS-PRIX-MOYEN-PONDERE (WS-ART-SUB) TO
078900                      SM-PRIX-MOYEN-PONDERE
079000              MOVE WS-VALEUR-STOCK (WS-ART-SUB) TO
079100                      SM-VALEUR-STOCK
079200              MOVE WS-QUANTITE-INVENTAIRE (WS-ART-SUB) TO
079300                      SM-QUANTITE-INVENTAIRE
079400              MOVE WS-ECART-INVENTAIRE (WS-ART-SUB) TO
079500                      SM-ECART-INVENTAIRE
079600              MOVE WS-DERNIERE-ENTREE (WS-ART-SUB) TO              DWC2042
079700                      SM-DERNIERE-ENTREE                           DWC2042
079800              MOVE WS-DERNIERE-SORTIE (WS-ART-SUB) TO              DWC2042
079900                      SM-DERNIERE-SORTIE                           DWC2042
080000              MOVE WS-STKMAST-WORK-AREA TO STOCK-MASTER-OUT-REC
080100              WRITE STOCK-MASTER-OUT-REC
080200           END-IF.
080300       8010-EXIT.
080400           EXIT.
080500      *
080600      *   8500-WRITE-RUN-SUMMARY -- REQ 41640 (2012-01-22).  THE
080700      *   TRAILER RECORD USES AN ALL-9S ARTICLE CODE, THE SAME
080800      *   CONVENTION THE YEAR-END CONTRACT FILE JOBS HAVE USED FOR
080900      *   YEARS TO MARK A SUMMARY RECORD AT END OF A SEQUENTIAL
081000      *   FILE.
081100      *
081200       8500-WRITE-RUN-SUMMARY.
081300           MOVE ALL "9"           TO MP-TRL-KEY.
081400           MOVE WS-ENTREE-COUNT   TO MP-TRL-ENTREE-COUNT.
081500           MOVE WS-ENTREE-VALUE   TO MP-TRL-ENTREE-VALUE.
081600           MOVE WS-SORTIE-COUNT   TO MP-TRL-SORTIE-COUNT.
081700           MOVE WS-SORTIE-VALUE   TO MP-TRL-SORTIE-VALUE.
081800           MOVE WS-REJECT-COUNT   TO MP-TRL-REJECT-COUNT.
081900           WRITE MOVEMENT-POSTED-TRAILER.

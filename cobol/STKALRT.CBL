000100      ************************************************************
000200      * LICENSED MATERIALS - PROPERTY OF MIDLAND WAREHOUSE SUPPLY
000300      * CO.  ALL RIGHTS RESERVED
000400      ************************************************************
000500       IDENTIFICATION DIVISION.
000600       PROGRAM-ID.    STKALRT.
000700       AUTHOR.        R J TALBOT.
000800       INSTALLATION.  MIDLAND WAREHOUSE SUPPLY - DATA PROCESSING.
000900       DATE-WRITTEN.  03/12/2007.
001000       DATE-COMPILED.
001100       SECURITY.      COMPANY CONFIDENTIAL.  DO NOT REMOVE FROM
001200                       THE COMPUTER ROOM WITHOUT DP MANAGER
001300                       APPROVAL.
001400      ************************************************************
001500      *   STKALRT  -  STOCK EXCEPTION ALERT / REORDER REPORT
001600      *
001700      *   RUN AS THE SECOND JOB STEP OF THE NIGHTLY STOCK CYCLE,
001800      *   AFTER STKPOST HAS POSTED THE DAY'S MOVEMENTS AND
001900      *   REBUILT STKMAST.  MATCHES THE ARTICLE MASTER AGAINST
002000      *   THE FRESH STOCK MASTER, BOTH SORTED ASCENDING BY
002100      *   ARTICLE CODE, AND CLASSIFIES EVERY ACTIVE ARTICLE AS
002200      *   CRITIQUE (CRITICALLY LOW), FAIBLE (LOW) OR EXCESSIF
002300      *   (OVERSTOCKED) AGAINST THE ARTICLE'S OWN MIN/MAX
002400      *   THRESHOLDS.  AT MOST ONE ALERT LEVEL IS REPORTED PER
002500      *   ARTICLE -- CRITIQUE TAKES PRIORITY OVER FAIBLE, WHICH
002600      *   TAKES PRIORITY OVER EXCESSIF.
002700      *
002800      *   STKMAST ONLY CARRIES ARTICLES THAT HAVE SEEN A
002900      *   MOVEMENT AT LEAST ONCE, SO IT IS A SUBSET OF THE
003000      *   ACTIVE-ARTICLE KEY RANGE ON ARTMAST -- THE MATCH BELOW
003100      *   IS DRIVEN OFF STKMAST AND READS ARTMAST AHEAD OF IT,
003200      *   THE SAME TWO-FILE MATCH TECHNIQUE USED FOR YEARS ON
003300      *   THE OLD CONTRACT-REDEMPTION ANALYSIS RUN.
003400      *
003500      *   CHANGE LOG
003600      *   ----------
003700      *   2007-03-12  RJT  REQ 40117  ORIGINAL PROGRAM.            RJT0117
003800      *   2008-11-04  RJT  REQ 40288  SKIP INACTIVE                RJT0288
003900      *                    ARTICLES ON THE MASTER MATCH -- A       RJT0288
004000      *                    DISCONTINUED ARTICLE NO LONGER          RJT0288
004100      *                    CLUTTERS UP THE REORDER REPORT.         RJT0288
004200      *   2009-08-21  DWC  REQ 40702  ADDED THE GRAND              DWC0702
004300      *                    TOTAL STOCK VALUE LINE AT THE FOOT      DWC0702
004400      *                    OF THE REPORT SO THE WAREHOUSE          DWC0702
004500      *                    MANAGER DOESN'T HAVE TO ADD UP THE      DWC0702
004600      *                    DETAIL LINES BY HAND.                   DWC0702
004700      *   2011-06-30  LKM  REQ 41502  WIDENED THE                  LKM1502
004800      *                    QUANTITY AND STOCK-VALUE EDIT MASKS     LKM1502
004900      *                    TO MATCH THE ARTMAST/STKMAST CHANGE     LKM1502
005000      *                    OF THE SAME DATE.                       LKM1502
005100      *   2012-01-22  DWC  REQ 41640  ADDED THE                    DWC1640
005200      *                    ALERT-COUNT TOTALS SECTION AT THE       DWC1640
005300      *                    FOOT OF THE REPORT.                     DWC1640
005400      *   2014-09-30  LKM  REQ 41998  ADDED THE                    LKM1998
005500      *                    EXCESSIF (OVERSTOCK) CLASSIFICATION     LKM1998
005600      *                    -- THE INTER-WAREHOUSE TRANSFER         LKM1998
005700      *                    PROJECT STARTED LEAVING SURPLUS         LKM1998
005800      *                    STOCK AT SOME SITES THAT NOBODY         LKM1998
005900      *                    WAS WATCHING.                           LKM1998
006000      *   2015-04-06  DWC  REQ 42011  REPORT HEADING NOW           DWC2011
006100      *                    PRINTS A FULL 4-DIGIT CENTURY-          DWC2011
006200      *                    WINDOWED YEAR (50-99 = 19XX, 00-49      DWC2011
006300      *                    = 20XX) RATHER THAN THE RAW             DWC2011
006400      *                    2-DIGIT SYSTEM DATE -- AUDIT ASKED      DWC2011
006500      *                    FOR IT AFTER THE 2015 DP                DWC2011
006600      *                    STANDARDS REVIEW, SAME AS               DWC2011
006700      *                    STKPOST'S STARTUP BANNER.               DWC2011
006800      *   2017-03-15  DWC  REQ 42042  WIDENED THE STOCK MASTER     DWC2042
006900      *                    BUFFER TO MATCH STKMAST'S NEW           DWC2042
007000      *                    SM-DERNIERE-ENTREE/SORTIE FIELDS --     DWC2042
007100      *                    SAME DAY AS THE STKPOST CHANGE.         DWC2042
007200      ************************************************************
007300       ENVIRONMENT DIVISION.
007400       CONFIGURATION SECTION.
007500       SPECIAL-NAMES.
007600           C01 IS TOP-OF-FORM
007700           UPSI-1 ON STATUS IS WS-SUMMARY-ONLY-SWITCH.
007800       INPUT-OUTPUT SECTION.
007900       FILE-CONTROL.
008000           SELECT ARTICLE-MASTER-FILE  ASSIGN TO ARTMAST
008100                  ACCESS IS SEQUENTIAL
008200                  FILE STATUS  IS WS-ARTMAST-STATUS.
008300
008400           SELECT STOCK-MASTER-FILE    ASSIGN TO STKMAST
008500                  ACCESS IS SEQUENTIAL
008600                  FILE STATUS  IS WS-STKMAST-STATUS.
008700
008800           SELECT ALERT-REPORT-FILE    ASSIGN TO ALERTRPT.
008900      ************************************************************
009000       DATA DIVISION.
009100       FILE SECTION.
009200       FD  ARTICLE-MASTER-FILE
009300           RECORDING MODE IS F
009400           BLOCK CONTAINS 0 RECORDS.
009500       COPY ARTMAST.
009600
009700       FD  STOCK-MASTER-FILE
009800           RECORDING MODE IS F
009900           BLOCK CONTAINS 0 RECORDS.
010000       01  STOCK-MASTER-FILE-REC          PIC X(74).               DWC2042
010100
010200       FD  ALERT-REPORT-FILE
010300           RECORDING MODE IS F
010400           BLOCK CONTAINS 0 RECORDS.
010500       01  ALERT-PRINT-RECORD             PIC X(132).
010600      ************************************************************
010700       WORKING-STORAGE SECTION.
010800      ************************************************************
010900       01  WS-FILE-STATUSES.
011000           05  WS-ARTMAST-STATUS       PIC X(2)  VALUE SPACES.
011100           05  WS-STKMAST-STATUS       PIC X(2)  VALUE SPACES.
011200      *
011300       01  WS-SWITCHES.
011400           05  WS-SUMMARY-ONLY-SWITCH  PIC X     VALUE "0".
011500           05  WS-ARTMAST-EOF          PIC X     VALUE "N".
011600               88  WS-NO-MORE-ARTICLES     VALUE "Y".
011700           05  WS-STKMAST-EOF          PIC X     VALUE "N".
011800               88  WS-NO-MORE-STOCK         VALUE "Y".
011900      *
012000       01  SYSTEM-DATE-AND-TIME.
012100           05  WS-CURRENT-DATE.
012200               10  WS-CURRENT-YEAR         PIC 9(2).
012300               10  WS-CURRENT-MONTH        PIC 9(2).
012400               10  WS-CURRENT-DAY          PIC 9(2).
012500           05  WS-CURRENT-DATE-MMDDYY REDEFINES
012600                       WS-CURRENT-DATE.
012700               10  WS-CURRENT-DATE-NUMERIC PIC 9(6).
012800      *
012900      *   REQ 42011 (2015-04-06) -- CENTURY WINDOW FOR THE REPORT
013000      *   HEADING DATE.  A 2-DIGIT YEAR OF 50 OR MORE IS 19XX,
013100      *   ANYTHING LESS IS 20XX.
013200      *
013300       01  WS-REPORT-DATE-CCYY.
013400           05  WS-REPORT-CENTURY       PIC 9(2).
013500           05  WS-REPORT-YY            PIC 9(2).
013600           05  WS-REPORT-MM            PIC 9(2).
013700           05  WS-REPORT-DD            PIC 9(2).
013800       01  WS-REPORT-DATE-NUMERIC REDEFINES
013900                   WS-REPORT-DATE-CCYY    PIC 9(8).
014000      *
014100      *   ALERT TABLE -- ONE ENTRY PER ARTICLE FLAGGED DURING THE
014200      *   MASTER MATCH BELOW, PRINTED AS THE REPORT DETAIL
014300      *   SECTION ONCE THE MATCH IS COMPLETE.
014400      *
014500       01  WS-ALERT-TABLE-CONTROLS.
014600           05  WS-ALERT-COUNT          PIC S9(5)  COMP-3 VALUE +0.
014700           05  WS-ALERT-SUB            PIC S9(5)  COMP-3 VALUE +0.
014800       01  WS-ALERT-TABLE.
014900           05  WS-ALT-ENTRY OCCURS 3000 TIMES.
015000               10  WS-ALT-CODE             PIC X(20).
015100               10  WS-ALT-DESIGNATION      PIC X(60).
015200               10  WS-ALT-NIVEAU           PIC X(9).
015300               10  WS-ALT-QUANTITE         PIC S9(7)      COMP-3.
015400               10  WS-ALT-SEUIL            PIC S9(7)      COMP-3.
015500      *
015600       01  WS-ALERT-COUNTS.
015700           05  WS-CRITIQUE-COUNT       PIC S9(5)  COMP-3 VALUE +0.
015800           05  WS-FAIBLE-COUNT         PIC S9(5)  COMP-3 VALUE +0.
015900           05  WS-EXCESSIF-COUNT       PIC S9(5)  COMP-3 VALUE +0.
016000           05  WS-GRAND-TOTAL-VALUE    PIC S9(10)V99  COMP-3
016100                                                   VALUE +0.
016200      *
016300      *   CLASSIFICATION WORK AREA FOR THE ARTICLE CURRENTLY
016400      *   BEING MATCHED
016500      *
016600       01  WS-CLASSIFICATION-WORK.
016700           05  WS-NIVEAU-FOUND         PIC X(9)   VALUE SPACES.
016800           05  WS-SEUIL-VALUE          PIC S9(7)      COMP-3.
016900      *
017000      *   STOCK MASTER RECORD VIEW -- SEE STKPOST FOR WHY THE FD
017100      *   RECORD IS DECLARED FLAT AND REDEFINED HERE.
017200      *
017300       01  WS-STKMAST-WORK-AREA        PIC X(74).                  DWC2042
017400       01  WS-STKMAST-AREA REDEFINES WS-STKMAST-WORK-AREA.
017500       COPY STKMAST.
017600      *
017700      *   REPORT PRINT LINES -- KEPT SEPARATE FROM THE FD RECORD
017800      *   AND MOVED IN WITH WRITE ... FROM, THE SAME WAY THE OLD
017900      *   CONTRACT-REDEMPTION REPORT BUILT ITS HEADING LINE.
018000      *
018100       01  WS-ALERT-HEADING-LINE.
018200           05  FILLER                  PIC X(05)  VALUE SPACES.
018300           05  FILLER                  PIC X(30)  VALUE
018400                       "STOCK EXCEPTION ALERT REPORT".
018500           05  FILLER                  PIC X(08)  VALUE
018600                       "RUN ON  ".
018700           05  AH-RUN-MM               PIC XX.
018800           05  FILLER                  PIC X      VALUE "/".
018900           05  AH-RUN-DD               PIC XX.
019000           05  FILLER                  PIC X      VALUE "/".
019100           05  AH-RUN-CCYY.
019200               10  AH-RUN-CC           PIC 99.
019300               10  AH-RUN-YY           PIC 99.
019400      *
019500       01  WS-ALERT-COLUMN-LINE.
019600           05  FILLER                  PIC X(05)  VALUE SPACES.
019700           05  FILLER                  PIC X(20)  VALUE "CODE".
019800           05  FILLER                  PIC X(30)  VALUE
019900                       "DESIGNATION".
020000           05  FILLER                  PIC X(10)  VALUE "NIVEAU".
020100           05  FILLER                  PIC X(15)  VALUE
020200                       "QTE-ACTUELLE".
020300           05  FILLER                  PIC X(10)  VALUE "SEUIL".
020400      *
020500       01  WS-ALERT-DETAIL-LINE.
020600           05  FILLER                  PIC X(05)  VALUE SPACES.
020700           05  AD-CODE                 PIC X(20).
020800           05  FILLER                  PIC X      VALUE SPACES.
020900           05  AD-DESIGNATION          PIC X(30).
021000           05  FILLER                  PIC X      VALUE SPACES.
021100           05  AD-NIVEAU               PIC X(09).
021200           05  FILLER                  PIC X(02)  VALUE SPACES.
021300           05  AD-QUANTITE             PIC Z,ZZZ,ZZ9-.             LKM1502
021400           05  FILLER                  PIC X(03)  VALUE SPACES.
021500           05  AD-SEUIL                PIC Z,ZZZ,ZZ9-.             LKM1502
021600      *
021700       01  WS-ALERT-TOTAL-LINE.
021800           05  FILLER                  PIC X(05)  VALUE SPACES.
021900           05  AT-CAPTION              PIC X(30).
022000           05  FILLER                  PIC X(05)  VALUE SPACES.
022100           05  AT-VALUE
022200                   PIC Z,ZZZ,ZZZ,ZZ9.99-.                          LKM1502
022300      ************************************************************
022400       PROCEDURE DIVISION.
022500      ************************************************************
022600       000-MAIN.
022700           ACCEPT WS-CURRENT-DATE FROM DATE.
022800           DISPLAY "STKALRT STARTED " WS-CURRENT-MONTH "/"
022900                   WS-CURRENT-DAY "/" WS-CURRENT-YEAR.
023000           IF WS-SUMMARY-ONLY-SWITCH = "1"
023100              DISPLAY "STKALRT - UPSI-1 ON, DETAIL LINES "
023200                      "SUPPRESSED THIS RUN"
023300           END-IF.
023400
023500           PERFORM 700-OPEN-FILES.
023600           PERFORM 1000-INITIALIZE-WORK-AREAS.
023700           PERFORM 1100-READ-ARTICLE-MASTER.
023800           PERFORM 1200-READ-STOCK-MASTER.
023900
024000           PERFORM 2000-MATCH-MASTERS THRU 2090-MATCH-MASTERS-EXIT
024100                   UNTIL WS-NO-MORE-STOCK.
024200
024300           PERFORM 8000-PRINT-ALERT-REPORT.
024400           PERFORM 790-CLOSE-FILES.
024500
024600           DISPLAY "STKALRT CRITIQUE ARTICLES = "
024700                   WS-CRITIQUE-COUNT.
024800           DISPLAY "STKALRT FAIBLE   ARTICLES = " WS-FAIBLE-COUNT.
024900           DISPLAY "STKALRT EXCESSIF ARTICLES = "
025000                   WS-EXCESSIF-COUNT.
025100           GOBACK.
025200      *
025300       700-OPEN-FILES.
025400           OPEN INPUT  ARTICLE-MASTER-FILE
025500                       STOCK-MASTER-FILE
025600                OUTPUT  ALERT-REPORT-FILE.
025700           IF WS-ARTMAST-STATUS NOT = "00"
025800              DISPLAY "STKALRT - ERROR OPENING ARTMAST RC "
025900                      WS-ARTMAST-STATUS
026000              MOVE 16 TO RETURN-CODE
026100              MOVE "Y" TO WS-STKMAST-EOF
026200           END-IF.
026300           IF WS-STKMAST-STATUS NOT = "00"
026400              DISPLAY "STKALRT - ERROR OPENING STKMAST RC "
026500                      WS-STKMAST-STATUS
026600              MOVE 16 TO RETURN-CODE
026700              MOVE "Y" TO WS-STKMAST-EOF
026800           END-IF.
026900      *
027000       790-CLOSE-FILES.
027100           CLOSE ARTICLE-MASTER-FILE
027200                 STOCK-MASTER-FILE
027300                 ALERT-REPORT-FILE.
027400      *
027500      *   1000-INITIALIZE-WORK-AREAS BUILDS THE CENTURY-WINDOWED
027600      *   REPORT DATE FROM THE 2-DIGIT SYSTEM DATE.  REQ 42011.
027700      *
027800       1000-INITIALIZE-WORK-AREAS.
027900           IF WS-CURRENT-YEAR < 50
028000              MOVE 20 TO WS-REPORT-CENTURY
028100           ELSE
028200              MOVE 19 TO WS-REPORT-CENTURY
028300           END-IF.
028400           MOVE WS-CURRENT-YEAR  TO WS-REPORT-YY.
028500           MOVE WS-CURRENT-MONTH TO WS-REPORT-MM.
028600           MOVE WS-CURRENT-DAY   TO WS-REPORT-DD.
028700           DISPLAY "STKALRT RUN DATE (CCYYMMDD) = "
028800                   WS-REPORT-DATE-NUMERIC.
028900      *
029000       1100-READ-ARTICLE-MASTER.
029100           READ ARTICLE-MASTER-FILE
029200               AT END
029300                   MOVE "Y" TO WS-ARTMAST-EOF
029400           END-READ.
029500      *
029600       1200-READ-STOCK-MASTER.
029700           READ STOCK-MASTER-FILE
029800               AT END
029900                   MOVE "Y" TO WS-STKMAST-EOF
030000           END-READ.
030100           IF NOT WS-NO-MORE-STOCK
030200              MOVE STOCK-MASTER-FILE-REC TO WS-STKMAST-WORK-AREA
030300           END-IF.
030400      *
030500      *   2000-MATCH-MASTERS -- CLASSIC ASCENDING-KEY MATCH OF
030600      *   ARTMAST (READ AHEAD) AGAINST STKMAST (THE DRIVER).
030700      *   STKMAST IS ALWAYS A SUBSET OF THE ACTIVE-ARTICLE KEYS
030800      *   ON ARTMAST, SO THE ONLY NORMAL PATHS ARE "KEYS MATCH"
030900      *   AND "ARTMAST IS BEHIND, READ IT AGAIN" -- THE OTHER
031000      *   TWO ARE HERE ONLY TO TRAP A MASTER FILE OUT OF STEP.
031100      *
031200       2000-MATCH-MASTERS.
031300           IF WS-NO-MORE-ARTICLES
031400              DISPLAY "STKALRT - STOCK RECORD WITH NO ARTICLE "
031500                      "ON FILE " SM-ART-CODE
031600              PERFORM 1200-READ-STOCK-MASTER
031700              GO TO 2090-MATCH-MASTERS-EXIT
031800           END-IF.
031900           IF AM-ART-CODE < SM-ART-CODE
032000              PERFORM 1100-READ-ARTICLE-MASTER
032100              GO TO 2090-MATCH-MASTERS-EXIT
032200           END-IF.
032300           IF AM-ART-CODE > SM-ART-CODE
032400              DISPLAY "STKALRT - STOCK RECORD WITH NO ARTICLE "
032500                      "ON FILE " SM-ART-CODE
032600              PERFORM 1200-READ-STOCK-MASTER
032700              GO TO 2090-MATCH-MASTERS-EXIT
032800           END-IF.
032900           IF AM-ACTIVE-ARTICLE
033000              ADD SM-VALEUR-STOCK TO WS-GRAND-TOTAL-VALUE
033100              PERFORM 2100-CLASSIFY-ARTICLE
033200           END-IF.
033300           PERFORM 1100-READ-ARTICLE-MASTER.
033400           PERFORM 1200-READ-STOCK-MASTER.
033500       2090-MATCH-MASTERS-EXIT.
033600           EXIT.
033700      *
033800      *   2100-CLASSIFY-ARTICLE -- CRITIQUE/FAIBLE/EXCESSIF
033900      *   PRECEDENCE.  AT MOST ONE LEVEL IS SET PER ARTICLE.
034000      *   THE X2-AGAINST-STOCK-MIN TEST BELOW IS INTEGER
034100      *   ARITHMETIC ON PURPOSE -- IT AVOIDS A FRACTIONAL
034200      *   INTERMEDIATE VALUE ON THE HALF-OF-STOCK-MIN CHECK.
034300      *
034400       2100-CLASSIFY-ARTICLE.
034500           MOVE SPACES TO WS-NIVEAU-FOUND.
034600           MOVE +0     TO WS-SEUIL-VALUE.
034700           IF AM-ART-STOCK-MIN > 0
034800              IF SM-QUANTITE-ACTUELLE * 2 < AM-ART-STOCK-MIN
034900                 MOVE "CRITIQUE" TO WS-NIVEAU-FOUND
035000                 MOVE AM-ART-STOCK-MIN TO WS-SEUIL-VALUE
035100              END-IF
035200           ELSE
035300              IF SM-QUANTITE-ACTUELLE <= 0
035400                 MOVE "CRITIQUE" TO WS-NIVEAU-FOUND
035500                 MOVE AM-ART-STOCK-MIN TO WS-SEUIL-VALUE
035600              END-IF
035700           END-IF.
035800           IF WS-NIVEAU-FOUND = SPACES
035900              AND AM-ART-STOCK-MIN > 0
036000              AND SM-QUANTITE-ACTUELLE <= AM-ART-STOCK-MIN
036100              MOVE "FAIBLE" TO WS-NIVEAU-FOUND
036200              MOVE AM-ART-STOCK-MIN TO WS-SEUIL-VALUE
036300           END-IF.
036400           IF WS-NIVEAU-FOUND = SPACES
036500              AND AM-ART-STOCK-MAX > 0
036600              AND SM-QUANTITE-ACTUELLE > AM-ART-STOCK-MAX
036700              MOVE "EXCESSIF" TO WS-NIVEAU-FOUND
036800              MOVE AM-ART-STOCK-MAX TO WS-SEUIL-VALUE
036900           END-IF.
037000           IF WS-NIVEAU-FOUND NOT = SPACES
037100              PERFORM 2150-ADD-ALERT-ENTRY
037200           END-IF.
037300      *
037400       2150-ADD-ALERT-ENTRY.
037500           ADD 1 TO WS-ALERT-COUNT.
037600           MOVE AM-ART-CODE
037700                       TO WS-ALT-CODE (WS-ALERT-COUNT).
037800           MOVE AM-ART-DESIGNATION
037900                       TO WS-ALT-DESIGNATION (WS-ALERT-COUNT).
038000           MOVE WS-NIVEAU-FOUND
038100                       TO WS-ALT-NIVEAU (WS-ALERT-COUNT).
038200           MOVE SM-QUANTITE-ACTUELLE
038300                       TO WS-ALT-QUANTITE (WS-ALERT-COUNT).
038400           MOVE WS-SEUIL-VALUE TO WS-ALT-SEUIL (WS-ALERT-COUNT).
038500           EVALUATE WS-NIVEAU-FOUND
038600               WHEN "CRITIQUE"
038700                   ADD 1 TO WS-CRITIQUE-COUNT
038800               WHEN "FAIBLE"
038900                   ADD 1 TO WS-FAIBLE-COUNT
039000               WHEN "EXCESSIF"
039100                   ADD 1 TO WS-EXCESSIF-COUNT
039200           END-EVALUATE.
039300      *
039400      *   8000-PRINT-ALERT-REPORT -- HEADING, DETAIL SECTION
039500      *   (SKIPPED WHEN UPSI-1 CALLS FOR A SUMMARY-ONLY RUN),
039600      *   THEN THE ALERT-COUNT/GRAND-TOTAL TOTALS SECTION.
039700      *
039800       8000-PRINT-ALERT-REPORT.
039900           PERFORM 8010-PRINT-REPORT-HEADING.
040000           IF WS-SUMMARY-ONLY-SWITCH NOT = "1"
040100              PERFORM 8020-PRINT-DETAIL-LINE THRU 8020-EXIT
040200                      VARYING WS-ALERT-SUB FROM 1 BY 1
040300                      UNTIL WS-ALERT-SUB > WS-ALERT-COUNT
040400           END-IF.
040500           PERFORM 8030-PRINT-TOTALS-SECTION.
040600      *
040700       8010-PRINT-REPORT-HEADING.
040800           MOVE WS-REPORT-CENTURY TO AH-RUN-CC.
040900           MOVE WS-REPORT-YY      TO AH-RUN-YY.
041000           MOVE WS-REPORT-MM      TO AH-RUN-MM.
041100           MOVE WS-REPORT-DD      TO AH-RUN-DD.
041200           WRITE ALERT-PRINT-RECORD FROM WS-ALERT-HEADING-LINE
041300                 AFTER ADVANCING TOP-OF-FORM.
041400           WRITE ALERT-PRINT-RECORD FROM WS-ALERT-COLUMN-LINE
041500                 AFTER ADVANCING 2 LINES.
041600      *
041700       8020-PRINT-DETAIL-LINE.
041800           MOVE WS-ALT-CODE (WS-ALERT-SUB)        TO AD-CODE.
041900           MOVE WS-ALT-DESIGNATION (WS-ALERT-SUB)
042000                       TO AD-DESIGNATION.
042100           MOVE WS-ALT-NIVEAU (WS-ALERT-SUB)      TO AD-NIVEAU.
042200           MOVE WS-ALT-QUANTITE (WS-ALERT-SUB)    TO AD-QUANTITE.
042300           MOVE WS-ALT-SEUIL (WS-ALERT-SUB)       TO AD-SEUIL.
042400           WRITE ALERT-PRINT-RECORD FROM WS-ALERT-DETAIL-LINE
042500                 AFTER ADVANCING 1 LINE.
042600       8020-EXIT.
042700           EXIT.
042800      *
042900       8030-PRINT-TOTALS-SECTION.
043000           MOVE SPACES TO WS-ALERT-TOTAL-LINE.
043100           WRITE ALERT-PRINT-RECORD FROM WS-ALERT-TOTAL-LINE
043200                 AFTER ADVANCING 2 LINES.
043300           MOVE "COUNT OF CRITIQUE ARTICLES" TO AT-CAPTION.
043400           MOVE WS-CRITIQUE-COUNT TO AT-VALUE.
043500           WRITE ALERT-PRINT-RECORD FROM WS-ALERT-TOTAL-LINE
043600                 AFTER ADVANCING 1 LINE.
043700           MOVE "COUNT OF FAIBLE ARTICLES" TO AT-CAPTION.
043800           MOVE WS-FAIBLE-COUNT TO AT-VALUE.
043900           WRITE ALERT-PRINT-RECORD FROM WS-ALERT-TOTAL-LINE
044000                 AFTER ADVANCING 1 LINE.
044100           MOVE "COUNT OF EXCESSIF ARTICLES" TO AT-CAPTION.
044200           MOVE WS-EXCESSIF-COUNT TO AT-VALUE.
044300           WRITE ALERT-PRINT-RECORD FROM WS-ALERT-TOTAL-LINE
044400                 AFTER ADVANCING 1 LINE.
044500           MOVE "GRAND TOTAL STOCK VALUE" TO AT-CAPTION.
044600           MOVE WS-GRAND-TOTAL-VALUE TO AT-VALUE.
044700           WRITE ALERT-PRINT-RECORD FROM WS-ALERT-TOTAL-LINE
044800                 AFTER ADVANCING 1 LINE.

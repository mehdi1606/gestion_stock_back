000100      ************************************************************
000200      *
000300      *   MEMBER   = MVTPOST
000400      *   DESCRIPTIVE NAME = POSTED STOCK MOVEMENT OUTPUT RECORD
000500      *
000600      *   USED BY  = STKPOST (OUTPUT)
000700      *
000800      *   ONE DETAIL RECORD PER TRANSACTION READ FROM MVTTRAN,
000900      *   POSTED OR REJECTED, FOLLOWED BY A SINGLE TRAILER RECORD
001000      *   CARRYING THE RUN'S POSTING TOTALS.  THE TRAILER IS
001100      *   RECOGNIZED BY AN ALL-9S KEY IN THE SAME POSITION AS
001200      *   MP-ART-CODE ON A DETAIL RECORD -- THE SAME TRICK THIS
001300      *   SHOP HAS USED ON YEAR-END CONTRACT FILES FOR YEARS.
001400      *
001500      *   CHANGE LOG
001600      *   ----------
001700      *   2007-03-12  RJT  REQ 40117  ORIGINAL COPYBOOK.
001800      *   2012-01-22  DWC  REQ 41640  ADDED THE TRAILER RECORD SO
001900      *                    THE NIGHTLY OPERATOR DOESN'T HAVE TO GO
002000      *                    DIG THE RUN TOTALS OUT OF THE JOB LOG.
002100      ************************************************************
002200       01  MOVEMENT-POSTED-RECORD.
002300           05  MP-ART-CODE             PIC X(20).
002400           05  MP-TYPE                 PIC X(20).
002500           05  MP-QUANTITE             PIC S9(7)      COMP-3.
002600           05  MP-PRIX-UNITAIRE        PIC S9(8)V99   COMP-3.
002700           05  MP-VALEUR-TOTALE        PIC S9(10)V99  COMP-3.
002800           05  MP-STOCK-AVANT          PIC S9(7)      COMP-3.
002900           05  MP-STOCK-APRES          PIC S9(7)      COMP-3.
003000           05  MP-STATUT               PIC X(7).
003100               88  MP-STATUT-POSTED        VALUE "POSTED ".
003200               88  MP-STATUT-REJECTED      VALUE "REJECTED".
003300           05  MP-MOTIF-REJET          PIC X(60).
003400           05  FILLER                  PIC X(8).
003500
003600       01  MOVEMENT-POSTED-TRAILER                                 DWC1640
003700               REDEFINES MOVEMENT-POSTED-RECORD.                   DWC1640
003800           05  MP-TRL-KEY              PIC X(20).                  DWC1640
003900           05  MP-TRL-ENTREE-COUNT     PIC S9(7)      COMP-3.      DWC1640
004000           05  MP-TRL-ENTREE-VALUE     PIC S9(10)V99  COMP-3.      DWC1640
004100           05  MP-TRL-SORTIE-COUNT     PIC S9(7)      COMP-3.      DWC1640
004200           05  MP-TRL-SORTIE-VALUE     PIC S9(10)V99  COMP-3.      DWC1640
004300           05  MP-TRL-REJECT-COUNT     PIC S9(7)      COMP-3.      DWC1640
004400           05  FILLER                  PIC X(94).                  DWC1640
